000100*****************************************************************         
000200* COPYBOOK   :: LQUCIN0                                                   
000300* Kurzbeschreibung :: CRITERIA-INPUT Satzbild, produktive Form            
000400*                     (COMP-3) - Eingabesatz je User/Anzeige, der         
000500*                     gegen die Kriterienkette geprueft wird. Wird        
000600*                     ausschliesslich innerhalb LQULNK0 (LINKAGE          
000700*                     zwischen LQUDRV0O und LQUCRI0M) eingebunden.        
000800*                                                                         
000900* Aenderungen:                                                            
001000*----------------------------------------------------------------*        
001100* Vers. | Datum    | von | Kommentar                             *        
001200*-------|----------|-----|---------------------------------------*        
001300*A.00.00|1987-04-20| hk  | Neuerstellung (LQU-118)                LQUCIN0 
001400*A.00.01|1990-11-15| ms  | UNIQUE-PART-COUNT ergaenzt (LQU-142)   LQUCIN0 
001500*A.00.02|1999-02-08| rw  | Jahr-2000-Check ohne Befund (LQU-201)  LQUCIN0 
001600*A.00.03|2002-05-06| tj  | CI-CURRENCY-SYMBOL Feldlaenge geprueft,LQUCIN0 
001700*       |          |     | keine Aenderung (LQU-209)              LQUCIN0 
001800*A.00.04|2008-04-14| dk  | Feldkommentar CI-REC ergaenzt          LQUCIN0 
001900*       |          |     | (LQU-238)                              LQUCIN0 
002000*----------------------------------------------------------------*        
002100*                                                                         
002200* Die Musterdatei-Form (Zonenformat, 143 Bytes) steht getrennt im         
002300* Copybook LQUCIND0 und wird nur von LQUDRV0O im FILE SECTION             
002400* benutzt; LQUDRV0O stellt die Werte per MOVE auf CI-REC (hier)           
002500* um, bevor das Kriterien-Modul LQUCRI0M gerufen wird.                    
002600*****************************************************************         
002700 01          CI-REC.                                                      
002800     05      CI-USER-ID              PIC S9(18)     COMP-3.               
002900     05      CI-BROKER-ID            PIC S9(09)     COMP-3.               
003000     05      CI-PUBLIC-AD-ID         PIC S9(18)     COMP-3.               
003100     05      CI-CURRENCY-SYMBOL      PIC X(10).                           
003200     05      CI-ACCOUNT-AGE-DAYS     PIC S9(09)     COMP-3.               
003300     05      CI-COMPLETED-ORD-COUNT  PIC S9(09)     COMP-3.               
003400     05      CI-UNIQUE-PART-COUNT    PIC S9(09)     COMP-3.               
003500     05      CI-COMPLETION-RATE      PIC S9(03)V9(04) COMP-3.             
003600     05      CI-BUY-VALUE-6M         PIC S9(13)V9(02) COMP-3.             
003700     05      CI-SELL-VALUE-6M        PIC S9(13)V9(02) COMP-3.             
003800     05      CI-DISPUTES-COUNT       PIC S9(09)     COMP-3.               
003900     05      FILLER                  PIC X(05)      VALUE SPACES.         
