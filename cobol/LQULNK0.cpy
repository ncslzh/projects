000100*****************************************************************         
000200* COPYBOOK   :: LQULNK0                                                   
000300* Kurzbeschreibung :: LINKAGE-Block zwischen dem Batch-Treiber            
000400*                     LQUDRV0O und dem Kriterien-Modul LQUCRI0M -         
000500*                     ein CI-REC, ein CF-REC und ein CO-REC in            
000600*                     einem einzigen LINK-REC (Haus-Konvention,           
000700*                     siehe SSFANO0M/SSFEIN0M).                           
000800*                                                                         
000900* Aenderungen:                                                            
001000*----------------------------------------------------------------*        
001100* Vers. | Datum    | von | Kommentar                             *        
001200*-------|----------|-----|---------------------------------------*        
001300*A.00.00|1987-04-22| hk  | Neuerstellung (LQU-118)                LQULNK0 
001400*A.00.01|1989-03-30| hk  | CF-REC-Feldreihenfolge an ProfiltabelleLQULNK0 
001500*       |          |     | angeglichen (LQU-129)                  LQULNK0 
001600*A.00.02|1990-01-21| ms  | CO-RULE-TRACE/RULE-EARLY-TERM ergaenzt LQULNK0 
001700*       |          |     | (LQU-135)                              LQULNK0 
001800*A.00.03|1999-02-08| rw  | Jahr-2000-Check ohne Befund (LQU-201)  LQULNK0 
001900*A.00.04|2003-06-17| bg  | Kommentar CO-REC/TERMINATED-EARLY      LQULNK0 
002000*       |          |     | praezisiert, siehe LQUCOU0 (LQU-217)   LQULNK0 
002100*----------------------------------------------------------------*        
002200*                                                                         
002300* LINK-RC        : vom Modul gesetzt, vom Treiber ausgewertet.            
002400* CI-REC         : Eingabesatz des aktuell zu pruefenden Users            
002500*                  (produktive COMP-3-Form, siehe LQUCIN0).               
002600* CF-REC         : Konfigurationsprofil des Users (produktive             
002700*                  COMP-3-Form, siehe LQUCCF0) - oder das All-            
002800*                  Absent-Default-Profil, falls kein Profilname           
002900*                  im Eingabesatz zutrifft.                               
003000* CO-REC         : Ausgabesatz - vom Modul gefuellt, vom Treiber          
003100*                  anschliessend geschrieben (siehe LQUCOU0).             
003200*                                                                         
003300* Die drei Satzbild-Copybooks werden hier auf oberster Ebene              
003400* (01) eingebunden - LINK-RC steht als eigenstaendiges 01 davor,          
003500* damit keine der Satzbilder umnumeriert werden muss.                     
003600*****************************************************************         
003700 01          LINK-RC                 PIC S9(04) COMP.                     
003800     88      LINK-RC-OK                         VALUE ZERO.               
003900     88      LINK-RC-NOK                        VALUE 1 THRU 99.          
004000 01          LINK-PROFILE-NAME       PIC X(20).                           
004100     COPY LQUCIN0.                                                        
004200     COPY LQUCCF0.                                                        
004300     COPY LQUCOU0.                                                        
