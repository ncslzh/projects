000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                          
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                          
000300?SEARCH  =TALLIB                                                          
000400?NOLMAP, SYMBOLS, INSPECT                                                 
000500?SAVE ALL                                                                 
000600?SAVEABEND                                                                
000700?LINES 66                                                                 
000800?CHECK 3                                                                  
000900                                                                          
001000 IDENTIFICATION DIVISION.                                                 
001100                                                                          
001200 PROGRAM-ID.    LQUCRI0M.                                                 
001300 AUTHOR.        H. KOHLER.                                                
001400 INSTALLATION.  WSOFT ABT. ANWENDUNGSENTWICKLUNG.                         
001500 DATE-WRITTEN.  04/20/87.                                                 
001600 DATE-COMPILED.                                                           
001700 SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH.                           
001800                                                                          
001900*****************************************************************         
002000* Letzte Aenderung :: 2007-11-09                                          
002100* Letzte Version   :: A.00.04                                             
002200* Kurzbeschreibung :: Kriterien-Modul der Low-Quality-User                
002300* Kurzbeschreibung :: Eligibility-Pruefung - wertet die 7                 
002400* Kurzbeschreibung :: Regeln der Kriterienkette gegen einen               
002500* Kurzbeschreibung :: Eingabesatz und ein Konfigurationsprofil            
002600* Kurzbeschreibung :: aus (aufgerufen von LQUDRV0O je Satz).              
002700*                                                                         
002800* Aenderungen (Version und Datum in Variable K-MODUL aendern)             
002900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
003000*----------------------------------------------------------------*        
003100* Vers. | Datum    | von | Kommentar                             *        
003200*-------|----------|-----|---------------------------------------*        
003300*A.00.00|1987-04-24| hk  | Neuerstellung, 7 Regeln (LQU-118)      LQUCRI0M
003400*A.00.01|1990-01-21| ms  | RULE-EARLY-TERM ergaenzt (LQU-135)     LQUCRI0M
003500*A.00.02|1999-02-08| rw  | Jahr-2000-Check ohne Befund (LQU-201)  LQUCRI0M
003600*A.00.03|2003-06-17| bg  | CO-TERM-EARLY-YES wurde in B110-NEXT-  LQUCRI0M
003700*       |          |     | RULE faelschlich auch bei Abbruch in   LQUCRI0M
003800*       |          |     | Regel 7 gesetzt - behoben (LQU-217)    LQUCRI0M
003900*A.00.04|2007-11-09| jm  | LINKAGE SECTION fehlte (COPY LQULNK0   LQUCRI0M
004000*       |          |     | war nie eingebunden, obwohl PROCEDURE  LQUCRI0M
004100*       |          |     | DIVISION USING dies voraussetzt) -     LQUCRI0M
004200*       |          |     | ergaenzt; zugleich Pruefung ergaenzt,  LQUCRI0M
004300*       |          |     | dass LINK-PROFILE-NAME zum uebergebenenLQUCRI0M
004400*       |          |     | CF-REC passt (LQU-245)                 LQUCRI0M
004500*----------------------------------------------------------------*        
004600*                                                                         
004700* Programmbeschreibung                                                    
004800* --------------------                                                    
004900* Wird von LQUDRV0O je Eingabesatz per CALL gerufen. Prueft die           
005000* 7 Kriterien in fester Reihenfolge (C110 bis C170); sobald eine          
005100* Regel FAILED liefert, bricht die Kette ab (TERMINATE_IF_FAILED)         
005200* - die restlichen Regeln werden weder ausgewertet noch in der            
005300* Ablaufspur (CO-RULE-TRACE) gefuehrt. Jede Regel wird nur dann           
005400* uebersprungen (SKIPPED), wenn ihr Schwellwertfeld im uebergebe-         
005500* nen Konfigurationsprofil auf ABSENT steht.                              
005600******************************************************************        
005700                                                                          
005800 ENVIRONMENT DIVISION.                                                    
005900 CONFIGURATION SECTION.                                                   
006000 SPECIAL-NAMES.                                                           
006100     SWITCH-15 IS ANZEIGE-VERSION                                         
006200         ON STATUS IS SHOW-VERSION                                        
006300     CLASS ALPHNUM IS "0123456789"                                        
006400                      "abcdefghijklmnopqrstuvwxyz"                        
006500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006600                      " .,;-_!$%&/=*+".                                   
006700                                                                          
006800 INPUT-OUTPUT SECTION.                                                    
006900 FILE-CONTROL.                                                            
007000                                                                          
007100                                                                          
007200 DATA DIVISION.                                                           
007300 FILE SECTION.                                                            
007400                                                                          
007500                                                                          
007600 WORKING-STORAGE SECTION.                                                 
007700*--------------------------------------------------------------------*    
007800* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
007900*--------------------------------------------------------------------*    
008000 01          COMP-FELDER.                                                 
008100     05      C4-RULE-NR          PIC S9(04) COMP.                         
008200     05      C4-TRACE-CNT        PIC S9(04) COMP.                         
008300                                                                          
008400     05      C4-X.                                                        
008500      10                         PIC X VALUE LOW-VALUE.                   
008600      10     C4-X2               PIC X.                                   
008700     05      C4-NUM REDEFINES C4-X                                        
008800                                 PIC S9(04) COMP.                         
008900     05      FILLER              PIC X(02)   VALUE SPACES.                
009000                                                                          
009100*--------------------------------------------------------------------*    
009200* Felder mit konstantem Inhalt: Praefix K - die 7 Regelnamen liegen       
009300* zugleich als Tabelle vor, indiziert ueber die laufende Regelnummer      
009400* C4-RULE-NR (siehe B110-NEXT-RULE)                                       
009500*--------------------------------------------------------------------*    
009600 01          KONSTANTE-FELDER.                                            
009700     05      K-MODUL             PIC X(08)          VALUE "LQUCRI0M".     
009800     05      K-RULE-NAMES.                                                
009900         10  K-NAME-01           PIC X(40)                                
010000                     VALUE "MinAccountAgeDaysCriterion".                  
010100         10  K-NAME-02           PIC X(40)                                
010200                     VALUE "MinCompletedOrdersCountCriterion".            
010300         10  K-NAME-03           PIC X(40)                                
010400                     VALUE "MinUniqueTradePartnersCountCriterion".        
010500         10  K-NAME-04           PIC X(40)                                
010600                     VALUE "MinCompletionRateCriterion".                  
010700         10  K-NAME-05           PIC X(40)                                
010800                     VALUE "MinBuyOrdersTotalValueSixMonthsCriterion".    
010900         10  K-NAME-06           PIC X(40)                                
011000                     VALUE "MinSellOrdersTotalValueSixMonthsCriterion".   
011100         10  K-NAME-07           PIC X(40)                                
011200                     VALUE "MaxLiableOrderDisputesCountCriterion".        
011300     05      K-RULE-NAMES-TAB REDEFINES K-RULE-NAMES.                     
011400         10  K-NAME-TAB          PIC X(40)  OCCURS 7 TIMES.               
011500     05      FILLER              PIC X(02)          VALUE SPACES.         
011600                                                                          
011700*----------------------------------------------------------------*        
011800* Conditional-Felder                                                      
011900*----------------------------------------------------------------*        
012000 01          SCHALTER.                                                    
012100     05      PRG-STATUS          PIC 9.                                   
012200          88 PRG-OK                          VALUE ZERO.                  
012300          88 PRG-NOK                         VALUE 1 THRU 9.              
012400          88 PRG-ABBRUCH                     VALUE 2.                     
012500                                                                          
012600     05      STATUS-BYTES.                                                
012700         10  CHAIN-FLAG          PIC X(01)   VALUE "N".                   
012800             88 CHAIN-STOPPED                 VALUE "Y".                  
012900             88 CHAIN-RUNNING                 VALUE "N".                  
013000         10  RULE-EARLY-FLAG     PIC X(01)   VALUE "N".                   
013100             88 RULE-CAUSED-STOP              VALUE "Y".                  
013200             88 RULE-NO-STOP                  VALUE "N".                  
013300     05      STATUS-BYTES-ALPHA REDEFINES STATUS-BYTES                    
013400                                 PIC X(02).                               
013500                                                                          
013600     05      FILLER              PIC X(02)   VALUE SPACES.                
013700                                                                          
013800*--------------------------------------------------------------------*    
013900* weitere Arbeitsfelder: Praefix W                                        
014000*--------------------------------------------------------------------*    
014100 01          WORK-FELDER.                                                 
014200     05      W-RULE-NAME         PIC X(40).                               
014300     05      W-RULE-RESULT       PIC X(07).                               
014400          88 W-RULE-PASSED                    VALUE "PASSED".             
014500          88 W-RULE-FAILED                    VALUE "FAILED".             
014600          88 W-RULE-SKIPPED                   VALUE "SKIPPED".            
014700     05      W-RULE-MSG-TEXT     PIC X(07).                               
014800     05      FILLER              PIC X(02)   VALUE SPACES.                
014900                                                                          
015000 LINKAGE SECTION.                                                         
015100*--------------------------------------------------------------------*    
015200* LINK-RC, LINK-PROFILE-NAME, CI-REC, CF-REC, CO-REC - siehe LQULNK0,     
015300* gemeinsam mit dem Treiber LQUDRV0O benutzt (2007-11-09 jm LQU-245)      
015400*--------------------------------------------------------------------*    
015500     COPY LQULNK0.                                                        
015600                                                                          
015700 PROCEDURE DIVISION USING LINK-RC, LINK-PROFILE-NAME, CI-REC,             
015800                          CF-REC, CO-REC.                                 
015900******************************************************************        
016000* Steuerungs-Section                                                      
016100******************************************************************        
016200 A100-STEUERUNG SECTION.                                                  
016300 A100-00.                                                                 
016400**  ---> wenn SWITCH-15 gesetzt ist                                       
016500**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden                 
016600     IF  SHOW-VERSION                                                     
016700         DISPLAY K-MODUL " - LETZTE AENDERUNG SIEHE KOPF"                 
016800         EXIT PROGRAM                                                     
016900     END-IF                                                               
017000                                                                          
017100     PERFORM B000-VORLAUF THRU B000-99                                    
017200     IF PRG-OK                                                            
017300        PERFORM B100-RUN-CHAIN THRU B100-99                               
017400        PERFORM B190-SET-OVERALL THRU B190-99                             
017500     END-IF                                                               
017600     PERFORM B090-ENDE THRU B090-99                                       
017700     EXIT PROGRAM                                                         
017800     .                                                                    
017900 A100-99.                                                                 
018000     EXIT.                                                                
018100                                                                          
018200******************************************************************        
018300* Vorlauf - Ausgabesatz und Zaehler initialisieren                        
018400*                                                                         
018500* 2007-11-09 jm LQU-245: LINK-PROFILE-NAME wird vom Treiber vor           
018600*               jedem CALL neu belegt (siehe LQUDRV0O C100-FIND-          
018700*               PROFILE) und muss zum mitgegebenen CF-REC passen -        
018800*               weicht es ab, ist die Verdrahtung Treiber/Modul           
018900*               inkonsistent und der Lauf wird abgebrochen, statt         
019000*               ein Ergebnis gegen das falsche Profil zu liefern.         
019100******************************************************************        
019200 B000-VORLAUF SECTION.                                                    
019300 B000-00.                                                                 
019400     INITIALIZE CO-REC                                                    
019500     MOVE CI-USER-ID             TO CO-USER-ID                            
019600     MOVE CI-PUBLIC-AD-ID        TO CO-PUBLIC-AD-ID                       
019700     MOVE ZERO                   TO CO-PASSED-COUNT                       
019800                                    CO-FAILED-COUNT                       
019900                                    CO-SKIPPED-COUNT                      
020000     SET  CO-TERM-EARLY-NO       TO TRUE                                  
020100     SET  CHAIN-RUNNING          TO TRUE                                  
020200     MOVE ZERO                   TO C4-RULE-NR                            
020300     MOVE ZERO                   TO C4-TRACE-CNT                          
020400     SET  PRG-OK                 TO TRUE                                  
020500                                                                          
020600     IF LINK-PROFILE-NAME NOT = CF-PROFILE-NAME                           
020700        DISPLAY K-MODUL " - PROFILNAME PASST NICHT ZU CF-REC: "           
020800                LINK-PROFILE-NAME " / " CF-PROFILE-NAME                   
020900        SET PRG-ABBRUCH          TO TRUE                                  
021000     END-IF                                                               
021100     .                                                                    
021200 B000-99.                                                                 
021300     EXIT.                                                                
021400                                                                          
021500******************************************************************        
021600* Ende - Rueckgabecode an den Treiber setzen                              
021700******************************************************************        
021800 B090-ENDE SECTION.                                                       
021900 B090-00.                                                                 
022000     IF PRG-ABBRUCH                                                       
022100        SET LINK-RC-NOK          TO TRUE                                  
022200        MOVE 9999                TO LINK-RC                               
022300     ELSE                                                                 
022400        SET LINK-RC-OK           TO TRUE                                  
022500     END-IF                                                               
022600     .                                                                    
022700 B090-99.                                                                 
022800     EXIT.                                                                
022900                                                                          
023000******************************************************************        
023100* Kriterienkette: 7 Regeln in fester Reihenfolge, Abbruch bei             
023200* der ersten FAILED-Regel (TERMINATE_IF_FAILED)                           
023300******************************************************************        
023400 B100-RUN-CHAIN SECTION.                                                  
023500 B100-00.                                                                 
023600     PERFORM B110-NEXT-RULE THRU B110-99                                  
023700             UNTIL C4-RULE-NR NOT LESS 7                                  
023800                OR CHAIN-STOPPED                                          
023900     .                                                                    
024000 B100-99.                                                                 
024100     EXIT.                                                                
024200                                                                          
024300******************************************************************        
024400* Eine Regel auswerten, Ablaufspur fortschreiben, ggf. Kette              
024500* abbrechen                                                               
024600* 2003-06-17 bg LQU-217: CO-TERM-EARLY-YES nur bei Abbruch vor            
024700*               Regel 7 setzen, siehe Kommentar unten                     
024800******************************************************************        
024900 B110-NEXT-RULE SECTION.                                                  
025000 B110-00.                                                                 
025100     ADD 1 TO C4-RULE-NR                                                  
025200     SET  RULE-NO-STOP           TO TRUE                                  
025300     MOVE K-NAME-TAB(C4-RULE-NR) TO W-RULE-NAME                           
025400                                                                          
025500     EVALUATE C4-RULE-NR                                                  
025600         WHEN 1  PERFORM C110-RULE-ACCT-AGE    THRU C110-99               
025700         WHEN 2  PERFORM C120-RULE-COMPL-ORD   THRU C120-99               
025800         WHEN 3  PERFORM C130-RULE-UNIQ-PART   THRU C130-99               
025900         WHEN 4  PERFORM C140-RULE-COMPL-RATE  THRU C140-99               
026000         WHEN 5  PERFORM C150-RULE-BUY-VALUE   THRU C150-99               
026100         WHEN 6  PERFORM C160-RULE-SELL-VALUE  THRU C160-99               
026200         WHEN 7  PERFORM C170-RULE-DISPUTES    THRU C170-99               
026300     END-EVALUATE                                                         
026400                                                                          
026500     IF W-RULE-FAILED                                                     
026600        SET RULE-CAUSED-STOP     TO TRUE                                  
026700        SET CHAIN-STOPPED        TO TRUE                                  
026800*       CO-TERM-EARLY-YES nur setzen, wenn wegen dieser FAILED-           
026900*       Regel tatsaechlich noch Regeln offen geblieben sind - bei         
027000*       Abbruch in Regel 7 sind alle 7 Regeln gelaufen (LQU-217)          
027100        IF C4-RULE-NR LESS 7                                              
027200           SET CO-TERM-EARLY-YES TO TRUE                                  
027300        END-IF                                                            
027400     END-IF                                                               
027500                                                                          
027600     PERFORM D100-APPEND-TRACE   THRU D100-99                             
027700     .                                                                    
027800 B110-99.                                                                 
027900     EXIT.                                                                
028000                                                                          
028100******************************************************************        
028200* Ueberlaufergebnis: FAIL_IF_ANY_FAIL                                     
028300******************************************************************        
028400 B190-SET-OVERALL SECTION.                                                
028500 B190-00.                                                                 
028600     IF CO-FAILED-COUNT GREATER ZERO                                      
028700        MOVE "FAILED" TO CO-OVERALL-RESULT                                
028800     ELSE                                                                 
028900        MOVE "PASSED" TO CO-OVERALL-RESULT                                
029000     END-IF                                                               
029100     .                                                                    
029200 B190-99.                                                                 
029300     EXIT.                                                                
029400                                                                          
029500******************************************************************        
029600* Regel 1 :: MinAccountAgeDaysCriterion                                   
029700******************************************************************        
029800 C110-RULE-ACCT-AGE SECTION.                                              
029900 C110-00.                                                                 
030000     IF CF-ACCT-AGE-ABSENT                                                
030100        SET W-RULE-SKIPPED TO TRUE                                        
030200     ELSE                                                                 
030300        IF CI-ACCOUNT-AGE-DAYS NOT LESS CF-MIN-ACCT-AGE                   
030400           SET W-RULE-PASSED TO TRUE                                      
030500        ELSE                                                              
030600           SET W-RULE-FAILED TO TRUE                                      
030700        END-IF                                                            
030800     END-IF                                                               
030900     .                                                                    
031000 C110-99.                                                                 
031100     EXIT.                                                                
031200                                                                          
031300******************************************************************        
031400* Regel 2 :: MinCompletedOrdersCountCriterion                             
031500******************************************************************        
031600 C120-RULE-COMPL-ORD SECTION.                                             
031700 C120-00.                                                                 
031800     IF CF-COMPL-ORD-ABSENT                                               
031900        SET W-RULE-SKIPPED TO TRUE                                        
032000     ELSE                                                                 
032100        IF CI-COMPLETED-ORD-COUNT NOT LESS CF-MIN-COMPL-ORD               
032200           SET W-RULE-PASSED TO TRUE                                      
032300        ELSE                                                              
032400           SET W-RULE-FAILED TO TRUE                                      
032500        END-IF                                                            
032600     END-IF                                                               
032700     .                                                                    
032800 C120-99.                                                                 
032900     EXIT.                                                                
033000                                                                          
033100******************************************************************        
033200* Regel 3 :: MinUniqueTradePartnersCountCriterion                         
033300******************************************************************        
033400 C130-RULE-UNIQ-PART SECTION.                                             
033500 C130-00.                                                                 
033600     IF CF-UNIQ-PART-ABSENT                                               
033700        SET W-RULE-SKIPPED TO TRUE                                        
033800     ELSE                                                                 
033900        IF CI-UNIQUE-PART-COUNT NOT LESS CF-MIN-UNIQ-PART                 
034000           SET W-RULE-PASSED TO TRUE                                      
034100        ELSE                                                              
034200           SET W-RULE-FAILED TO TRUE                                      
034300        END-IF                                                            
034400     END-IF                                                               
034500     .                                                                    
034600 C130-99.                                                                 
034700     EXIT.                                                                
034800                                                                          
034900******************************************************************        
035000* Regel 4 :: MinCompletionRateCriterion                                   
035100******************************************************************        
035200 C140-RULE-COMPL-RATE SECTION.                                            
035300 C140-00.                                                                 
035400     IF CF-COMPL-RATE-ABSENT                                              
035500        SET W-RULE-SKIPPED TO TRUE                                        
035600     ELSE                                                                 
035700        IF CI-COMPLETION-RATE NOT LESS CF-MIN-COMPL-RATE                  
035800           SET W-RULE-PASSED TO TRUE                                      
035900        ELSE                                                              
036000           SET W-RULE-FAILED TO TRUE                                      
036100        END-IF                                                            
036200     END-IF                                                               
036300     .                                                                    
036400 C140-99.                                                                 
036500     EXIT.                                                                
036600                                                                          
036700******************************************************************        
036800* Regel 5 :: MinBuyOrdersTotalValueSixMonthsCriterion                     
036900******************************************************************        
037000 C150-RULE-BUY-VALUE SECTION.                                             
037100 C150-00.                                                                 
037200     IF CF-BUY-VAL-ABSENT                                                 
037300        SET W-RULE-SKIPPED TO TRUE                                        
037400     ELSE                                                                 
037500        IF CI-BUY-VALUE-6M NOT LESS CF-MIN-BUY-VAL                        
037600           SET W-RULE-PASSED TO TRUE                                      
037700        ELSE                                                              
037800           SET W-RULE-FAILED TO TRUE                                      
037900        END-IF                                                            
038000     END-IF                                                               
038100     .                                                                    
038200 C150-99.                                                                 
038300     EXIT.                                                                
038400                                                                          
038500******************************************************************        
038600* Regel 6 :: MinSellOrdersTotalValueSixMonthsCriterion                    
038700******************************************************************        
038800 C160-RULE-SELL-VALUE SECTION.                                            
038900 C160-00.                                                                 
039000     IF CF-SELL-VAL-ABSENT                                                
039100        SET W-RULE-SKIPPED TO TRUE                                        
039200     ELSE                                                                 
039300        IF CI-SELL-VALUE-6M NOT LESS CF-MIN-SELL-VAL                      
039400           SET W-RULE-PASSED TO TRUE                                      
039500        ELSE                                                              
039600           SET W-RULE-FAILED TO TRUE                                      
039700        END-IF                                                            
039800     END-IF                                                               
039900     .                                                                    
040000 C160-99.                                                                 
040100     EXIT.                                                                
040200                                                                          
040300******************************************************************        
040400* Regel 7 :: MaxLiableOrderDisputesCountCriterion (<=)                    
040500******************************************************************        
040600 C170-RULE-DISPUTES SECTION.                                              
040700 C170-00.                                                                 
040800     IF CF-DISPUTES-ABSENT                                                
040900        SET W-RULE-SKIPPED TO TRUE                                        
041000     ELSE                                                                 
041100        IF CI-DISPUTES-COUNT NOT GREATER CF-MAX-DISPUTES                  
041200           SET W-RULE-PASSED TO TRUE                                      
041300        ELSE                                                              
041400           SET W-RULE-FAILED TO TRUE                                      
041500        END-IF                                                            
041600     END-IF                                                               
041700     .                                                                    
041800 C170-99.                                                                 
041900     EXIT.                                                                
042000                                                                          
042100******************************************************************        
042200* Ablaufspur fortschreiben: Name, Ergebnis, Meldungstext,                 
042300* Abbruch-Flag sowie PASSED/FAILED/SKIPPED-COUNT hochzaehlen              
042400******************************************************************        
042500 D100-APPEND-TRACE SECTION.                                               
042600 D100-00.                                                                 
042700     ADD 1 TO C4-TRACE-CNT                                                
042800     SET CO-IDX TO C4-TRACE-CNT                                           
042900                                                                          
043000     MOVE W-RULE-NAME             TO CO-RULE-NAME(CO-IDX)                 
043100     MOVE W-RULE-RESULT           TO CO-RULE-RESULT(CO-IDX)               
043200                                                                          
043300     EVALUATE TRUE                                                        
043400         WHEN W-RULE-PASSED   MOVE "Passed"  TO W-RULE-MSG-TEXT           
043500                               ADD 1 TO CO-PASSED-COUNT                   
043600         WHEN W-RULE-FAILED   MOVE "Failed"  TO W-RULE-MSG-TEXT           
043700                               ADD 1 TO CO-FAILED-COUNT                   
043800         WHEN W-RULE-SKIPPED  MOVE "Skipped" TO W-RULE-MSG-TEXT           
043900                               ADD 1 TO CO-SKIPPED-COUNT                  
044000     END-EVALUATE                                                         
044100                                                                          
044200     MOVE SPACES TO CO-RULE-MESSAGE(CO-IDX)                               
044300     STRING W-RULE-NAME     DELIMITED BY SPACE,                           
044400            " | "           DELIMITED BY SIZE,                            
044500            W-RULE-MSG-TEXT DELIMITED BY SPACE                            
044600     INTO   CO-RULE-MESSAGE(CO-IDX)                                       
044700                                                                          
044800     IF RULE-CAUSED-STOP                                                  
044900        MOVE "Y" TO CO-RULE-EARLY-TERM(CO-IDX)                            
045000     ELSE                                                                 
045100        MOVE "N" TO CO-RULE-EARLY-TERM(CO-IDX)                            
045200     END-IF                                                               
045300     .                                                                    
045400 D100-99.                                                                 
045500     EXIT.                                                                
