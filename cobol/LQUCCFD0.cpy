000100*****************************************************************         
000200* COPYBOOK   :: LQUCCFD0                                                  
000300* Kurzbeschreibung :: CRITERIA-CONFIG-PROFILES Musterdatei-               
000400*                     Satzbild (Zonenformat) - je Satz ein                
000500*                     Konfigurationsprofil. Nur im FILE SECTION           
000600*                     von LQUDRV0O eingebunden.                           
000700*                                                                         
000800* Aenderungen:                                                            
000900*----------------------------------------------------------------*        
001000* Vers. | Datum    | von | Kommentar                             *        
001100*-------|----------|-----|---------------------------------------*        
001200*A.00.00|1987-04-20| hk  | Neuerstellung (LQU-118)                LQUCCFD0
001300*A.00.01|1989-03-30| hk  | Profiltabelle 20 Eintr., LQU-129       LQUCCFD0
001400*A.00.02|1999-02-08| rw  | Jahr-2000-Check ohne Befund (LQU-201)  LQUCCFD0
001500*A.00.03|2005-08-22| cw  | Kommentar PRESENT-Flag ueberarbeitet,  LQUCCFD0
001600*       |          |     | siehe LQUCCF0 (LQU-230)                LQUCCFD0
001700*----------------------------------------------------------------*        
001800*                                                                         
001900* LQUDRV0O liest CF-REC-DISPLAY beim Programmstart einmal je              
002000* Profilsatz und baut daraus die Profiltabelle auf (Copybook              
002100* LQUCCFT0, Working-Storage).                                             
002200*****************************************************************         
002300 01          CF-REC-DISPLAY.                                              
002400     05      CF-PROFILE-NAME-D       PIC X(20).                           
002500     05      CF-MIN-ACCT-AGE-D       PIC S9(09)                           
002600                                      SIGN IS TRAILING SEPARATE.          
002700     05      CF-ACCT-AGE-FLAG-D      PIC X(01).                           
002800     05      CF-MIN-COMPL-ORD-D      PIC S9(09)                           
002900                                      SIGN IS TRAILING SEPARATE.          
003000     05      CF-COMPL-ORD-FLAG-D     PIC X(01).                           
003100     05      CF-MIN-UNIQ-PART-D      PIC S9(09)                           
003200                                      SIGN IS TRAILING SEPARATE.          
003300     05      CF-UNIQ-PART-FLAG-D     PIC X(01).                           
003400     05      CF-MIN-COMPL-RATE-D     PIC S9(03)V9(04)                     
003500                                      SIGN IS TRAILING SEPARATE.          
003600     05      CF-COMPL-RATE-FLAG-D    PIC X(01).                           
003700     05      CF-MIN-BUY-VAL-D        PIC S9(13)V9(02)                     
003800                                      SIGN IS TRAILING SEPARATE.          
003900     05      CF-BUY-VAL-FLAG-D       PIC X(01).                           
004000     05      CF-MIN-SELL-VAL-D       PIC S9(13)V9(02)                     
004100                                      SIGN IS TRAILING SEPARATE.          
004200     05      CF-SELL-VAL-FLAG-D      PIC X(01).                           
004300     05      CF-MAX-DISPUTES-D       PIC S9(09)                           
004400                                      SIGN IS TRAILING SEPARATE.          
004500     05      CF-DISPUTES-FLAG-D      PIC X(01).                           
004600     05      CF-DEBUG-LOG-D          PIC X(01).                           
004700     05      FILLER                  PIC X(02)      VALUE SPACES.         
