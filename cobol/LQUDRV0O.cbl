000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                          
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                          
000300?SEARCH  =TALLIB                                                          
000400                                                                          
000500* Batch-Kettenmodul                                                       
000600?SEARCH  =LQUCRI0                                                         
000700                                                                          
000800?NOLMAP, SYMBOLS, INSPECT                                                 
000900?SAVE ALL                                                                 
001000?SAVEABEND                                                                
001100?LINES 66                                                                 
001200?CHECK 3                                                                  
001300                                                                          
001400 IDENTIFICATION DIVISION.                                                 
001500                                                                          
001600 PROGRAM-ID.    LQUDRV0O.                                                 
001700 AUTHOR.        H. KOHLER.                                                
001800 INSTALLATION.  WSOFT ABT. ANWENDUNGSENTWICKLUNG.                         
001900 DATE-WRITTEN.  04/22/87.                                                 
002000 DATE-COMPILED.                                                           
002100 SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH.                           
002200                                                                          
002300*****************************************************************         
002400* Letzte Aenderung :: 2007-11-09                                          
002500* Letzte Version   :: A.00.05                                             
002600* Kurzbeschreibung :: Batch-Treiber der Low-Quality-User                  
002700* Kurzbeschreibung :: Eligibility-Pruefung - liest CRITERIA-INPUT         
002800* Kurzbeschreibung :: satzweise, ermittelt einmal je Lauf das             
002900* Kurzbeschreibung :: Konfigurationsprofil, ruft je Satz das              
003000* Kurzbeschreibung :: Kriterien-Modul LQUCRI0M und schreibt               
003100* Kurzbeschreibung :: CRITERIA-EVALUATION-OUTPUT sowie optional           
003200* Kurzbeschreibung :: eine Ablaufspur-Zeile auf RUN LOG.                  
003300*                                                                         
003400* Aenderungen (Version und Datum in Variable K-MODUL aendern)             
003500*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
003600*----------------------------------------------------------------*        
003700* Vers. | Datum    | von | Kommentar                             *        
003800*-------|----------|-----|---------------------------------------*        
003900*A.00.00|1987-04-22| hk  | Neuerstellung (LQU-118)                LQUDRV0O
004000*A.00.01|1989-03-30| hk  | Profiltabelle 20 Eintr., LQU-129       LQUDRV0O
004100*A.00.02|1990-01-21| ms  | RULE-EARLY-TERM/RUN LOG ergaenzt       LQUDRV0O
004200*       |          |     | (LQU-135)                              LQUDRV0O
004300*A.00.03|1999-02-08| rw  | Jahr-2000-Check ohne Befund (LQU-201)  LQUDRV0O
004400*A.00.04|2003-06-17| bg  | Bezug zu TERMINATED-EARLY-Fix in       LQUDRV0O
004500*       |          |     | LQUCRI0M ergaenzt (LQU-217)            LQUDRV0O
004600*A.00.05|2007-11-09| jm  | C305-WRITE-TRACE-LINE schrieb nur      LQUDRV0O
004700*       |          |     | RULE-MESSAGE - Eingabewert und Schwell-LQUDRV0O
004800*       |          |     | wert je Regel ergaenzt, damit RUN LOG  LQUDRV0O
004900*       |          |     | auch bei DEBUG-LOG=Y nachvollziehbar   LQUDRV0O
005000*       |          |     | bleibt, ohne CI-REC/CF-REC selbst zu   LQUDRV0O
005100*       |          |     | dumpen (LQU-245)                       LQUDRV0O
005200*----------------------------------------------------------------*        
005300*                                                                         
005400* Programmbeschreibung                                                    
005500* --------------------                                                    
005600* Das auszuwertende Konfigurationsprofil gilt fuer den gesamten           
005700* Lauf (kein Feld im Eingabesatz) - der Profilname wird einmalig          
005800* per GETSTARTUPTEXT geholt. Ist kein Profil dieses Namens in der         
005900* Profiltabelle vorhanden, wird das Default-Profil verwendet (alle        
006000* Schwellwerte ABSENT, IS-DEBUG-LOG = "N" - jede Regel wird dann          
006100* uebersprungen und das Ergebnis ist stets PASSED).                       
006200******************************************************************        
006300                                                                          
006400 ENVIRONMENT DIVISION.                                                    
006500 CONFIGURATION SECTION.                                                   
006600 SPECIAL-NAMES.                                                           
006700     SWITCH-15 IS ANZEIGE-VERSION                                         
006800         ON STATUS IS SHOW-VERSION                                        
006900     CLASS ALPHNUM IS "0123456789"                                        
007000                      "abcdefghijklmnopqrstuvwxyz"                        
007100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
007200                      " .,;-_!$%&/=*+".                                   
007300                                                                          
007400 INPUT-OUTPUT SECTION.                                                    
007500 FILE-CONTROL.                                                            
007600     SELECT CRIT-INPUT       ASSIGN TO CRITIN                             
007700                              FILE STATUS IS FS-INPUT.                    
007800     SELECT CRIT-CONFIG      ASSIGN TO CRITCFG                            
007900                              FILE STATUS IS FS-CONFIG.                   
008000     SELECT CRIT-OUTPUT      ASSIGN TO CRITOUT                            
008100                              FILE STATUS IS FS-OUTPUT.                   
008200     SELECT CRIT-RUNLOG      ASSIGN TO CRITLOG                            
008300                              FILE STATUS IS FS-RUNLOG.                   
008400                                                                          
008500 DATA DIVISION.                                                           
008600 FILE SECTION.                                                            
008700 FD  CRIT-INPUT                                                           
008800     LABEL RECORDS STANDARD.                                              
008900     COPY LQUCIND0.                                                       
009000                                                                          
009100 FD  CRIT-CONFIG                                                          
009200     LABEL RECORDS STANDARD.                                              
009300     COPY LQUCCFD0.                                                       
009400                                                                          
009500 FD  CRIT-OUTPUT                                                          
009600     LABEL RECORDS STANDARD.                                              
009700     COPY LQUCOUD0.                                                       
009800                                                                          
009900 FD  CRIT-RUNLOG                                                          
010000     LABEL RECORDS STANDARD.                                              
010100 01          LOG-LINE.                                                    
010200     05      LOG-TEXT                PIC X(122).                          
010300     05      FILLER                  PIC X(10)   VALUE SPACES.            
010400                                                                          
010500 WORKING-STORAGE SECTION.                                                 
010600*--------------------------------------------------------------------*    
010700* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
010800*--------------------------------------------------------------------*    
010900 01          COMP-FELDER.                                                 
011000     05      C4-IN-COUNT         PIC S9(04) COMP.                         
011100     05      C4-OUT-COUNT        PIC S9(04) COMP.                         
011200     05      C4-LOG-COUNT        PIC S9(04) COMP.                         
011300                                                                          
011400     05      C4-X.                                                        
011500      10                         PIC X VALUE LOW-VALUE.                   
011600      10     C4-X2               PIC X.                                   
011700     05      C4-NUM REDEFINES C4-X                                        
011800                                 PIC S9(04) COMP.                         
011900     05      FILLER              PIC X(02)   VALUE SPACES.                
012000                                                                          
012100*--------------------------------------------------------------------*    
012200* Display-Felder: Praefix D                                               
012300*--------------------------------------------------------------------*    
012400 01          DISPLAY-FELDER.                                              
012500     05      D-NUM4              PIC -9(04).                              
012600     05      D-NUM9              PIC -9(09).                              
012700     05      D-CNT9              PIC -9(09).                              
012800     05      D-CNT9-LIMIT        PIC -9(09).                              
012900     05      D-RATE              PIC -9(03).9(04).                        
013000     05      D-RATE-LIMIT        PIC -9(03).9(04).                        
013100     05      D-AMT               PIC -9(13).9(02).                        
013200     05      D-AMT-LIMIT         PIC -9(13).9(02).                        
013300     05      FILLER              PIC X(02)   VALUE SPACES.                
013400                                                                          
013500*--------------------------------------------------------------------*    
013600* Felder mit konstantem Inhalt: Praefix K                                 
013700*--------------------------------------------------------------------*    
013800 01          KONSTANTE-FELDER.                                            
013900     05      K-MODUL             PIC X(08)          VALUE "LQUDRV0O".     
014000     05      FILLER              PIC X(02)          VALUE SPACES.         
014100                                                                          
014200*----------------------------------------------------------------*        
014300* Conditional-Felder                                                      
014400*----------------------------------------------------------------*        
014500 01          SCHALTER.                                                    
014600     05      FS-INPUT            PIC X(02).                               
014700          88 FS-INPUT-OK                      VALUE "00".                 
014800          88 FS-INPUT-NOK                     VALUE "01" THRU "99".       
014900     05      REC-STAT-INPUT REDEFINES FS-INPUT.                           
015000        10   FS-INPUT-1          PIC X.                                   
015100          88 FS-INPUT-EOF                     VALUE "1".                  
015200        10                       PIC X.                                   
015300                                                                          
015400     05      FS-CONFIG           PIC X(02).                               
015500          88 FS-CONFIG-OK                     VALUE "00".                 
015600          88 FS-CONFIG-NOK                    VALUE "01" THRU "99".       
015700     05      REC-STAT-CONFIG REDEFINES FS-CONFIG.                         
015800        10   FS-CONFIG-1         PIC X.                                   
015900          88 FS-CONFIG-EOF                    VALUE "1".                  
016000        10                       PIC X.                                   
016100                                                                          
016200     05      FS-OUTPUT           PIC X(02).                               
016300          88 FS-OUTPUT-OK                     VALUE "00".                 
016400          88 FS-OUTPUT-NOK                    VALUE "01" THRU "99".       
016500                                                                          
016600     05      FS-RUNLOG           PIC X(02).                               
016700          88 FS-RUNLOG-OK                     VALUE "00".                 
016800          88 FS-RUNLOG-NOK                    VALUE "01" THRU "99".       
016900                                                                          
017000     05      PRG-STATUS          PIC 9.                                   
017100          88 PRG-OK                          VALUE ZERO.                  
017200          88 PRG-NOK                         VALUE 1 THRU 9.              
017300          88 PRG-ABBRUCH                     VALUE 2.                     
017400                                                                          
017500     05      PROFILE-FLAG        PIC X(01)   VALUE "N".                   
017600          88 PROFILE-FOUND                    VALUE "Y".                  
017700          88 PROFILE-NOT-FOUND                VALUE "N".                  
017800                                                                          
017900     05      FILLER              PIC X(02)   VALUE SPACES.                
018000                                                                          
018100*--------------------------------------------------------------------*    
018200* weitere Arbeitsfelder: Praefix W                                        
018300*--------------------------------------------------------------------*    
018400 01          WORK-FELDER.                                                 
018500     05      W-PROFILE-NAME      PIC X(20).                               
018600     05      W-LOG-VALUE-TXT     PIC X(50).                               
018700     05      FILLER              PIC X(02)   VALUE SPACES.                
018800                                                                          
018900*--------------------------------------------------------------------*    
019000* Parameter fuer COBOL-Utility GETSTARTUPTEXT (liefert einmalig den       
019100* Namen des fuer diesen Lauf geltenden Konfigurationsprofils)             
019200*--------------------------------------------------------------------*    
019300 01          STUP-PARAMETER.                                              
019400     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.              
019500     05      STUP-PORTION        PIC  X(30) VALUE "STRING".               
019600     05      STUP-TEXT           PIC X(128).                              
019700     05      FILLER              PIC X(02)   VALUE SPACES.                
019800                                                                          
019900     COPY LQUCCFT0.                                                       
020000                                                                          
020100     COPY LQULNK0.                                                        
020200                                                                          
020300 PROCEDURE DIVISION.                                                      
020400******************************************************************        
020500* Steuerungs-Section                                                      
020600******************************************************************        
020700 A100-STEUERUNG SECTION.                                                  
020800 A100-00.                                                                 
020900     IF  SHOW-VERSION                                                     
021000         DISPLAY K-MODUL " - LETZTE AENDERUNG SIEHE KOPF"                 
021100         STOP RUN                                                         
021200     END-IF                                                               
021300                                                                          
021400     PERFORM B000-VORLAUF THRU B000-99                                    
021500     IF NOT PRG-ABBRUCH                                                   
021600        PERFORM B100-VERARBEITUNG THRU B100-99                            
021700                UNTIL FS-INPUT-EOF OR PRG-ABBRUCH                         
021800     END-IF                                                               
021900     PERFORM B090-ENDE THRU B090-99                                       
022000     STOP RUN                                                             
022100     .                                                                    
022200 A100-99.                                                                 
022300     EXIT.                                                                
022400                                                                          
022500******************************************************************        
022600* Vorlauf - Dateien oeffnen, Profiltabelle aufbauen, aktives              
022700* Konfigurationsprofil fuer den gesamten Lauf ermitteln                   
022800******************************************************************        
022900 B000-VORLAUF SECTION.                                                    
023000 B000-00.                                                                 
023100     SET  PRG-OK                 TO TRUE                                  
023200     MOVE ZERO                   TO C4-IN-COUNT                           
023300                                    C4-OUT-COUNT                          
023400                                    C4-LOG-COUNT                          
023500                                                                          
023600     OPEN INPUT  CRIT-INPUT                                               
023700     IF NOT FS-INPUT-OK                                                   
023800        DISPLAY K-MODUL " - OPEN CRIT-INPUT FEHLGESCHLAGEN "              
023900                FS-INPUT                                                  
024000        SET PRG-ABBRUCH TO TRUE                                           
024100        EXIT SECTION                                                      
024200     END-IF                                                               
024300                                                                          
024400     OPEN OUTPUT CRIT-OUTPUT                                              
024500     IF NOT FS-OUTPUT-OK                                                  
024600        DISPLAY K-MODUL " - OPEN CRIT-OUTPUT FEHLGESCHLAGEN "             
024700                FS-OUTPUT                                                 
024800        SET PRG-ABBRUCH TO TRUE                                           
024900        EXIT SECTION                                                      
025000     END-IF                                                               
025100                                                                          
025200     OPEN OUTPUT CRIT-RUNLOG                                              
025300     IF NOT FS-RUNLOG-OK                                                  
025400        DISPLAY K-MODUL " - OPEN CRIT-RUNLOG FEHLGESCHLAGEN "             
025500                FS-RUNLOG                                                 
025600        SET PRG-ABBRUCH TO TRUE                                           
025700        EXIT SECTION                                                      
025800     END-IF                                                               
025900                                                                          
026000     PERFORM B010-LOAD-PROFILES  THRU B010-99                             
026100     IF PRG-ABBRUCH                                                       
026200        EXIT SECTION                                                      
026300     END-IF                                                               
026400                                                                          
026500     PERFORM P100-GETSTARTUPTEXT THRU P100-99                             
026600     IF PRG-ABBRUCH                                                       
026700        EXIT SECTION                                                      
026800     END-IF                                                               
026900                                                                          
027000     PERFORM C100-FIND-PROFILE   THRU C100-99                             
027100                                                                          
027200     READ CRIT-INPUT                                                      
027300         AT END SET FS-INPUT-EOF TO TRUE                                  
027400     END-READ                                                             
027500     .                                                                    
027600 B000-99.                                                                 
027700     EXIT.                                                                
027800                                                                          
027900******************************************************************        
028000* Profiltabelle einmalig aus CRITERIA-CONFIG-PROFILES aufbauen            
028100******************************************************************        
028200 B010-LOAD-PROFILES SECTION.                                              
028300 B010-00.                                                                 
028400     OPEN INPUT  CRIT-CONFIG                                              
028500     IF NOT FS-CONFIG-OK                                                  
028600        DISPLAY K-MODUL " - OPEN CRIT-CONFIG FEHLGESCHLAGEN "             
028700                FS-CONFIG                                                 
028800        SET PRG-ABBRUCH TO TRUE                                           
028900        EXIT SECTION                                                      
029000     END-IF                                                               
029100                                                                          
029200     MOVE ZERO TO CF-PROFILE-COUNT                                        
029300                                                                          
029400     READ CRIT-CONFIG                                                     
029500         AT END SET FS-CONFIG-EOF TO TRUE                                 
029600     END-READ                                                             
029700                                                                          
029800     PERFORM B015-LOAD-ONE-PROFILE THRU B015-99                           
029900             UNTIL FS-CONFIG-EOF                                          
030000                OR CF-PROFILE-COUNT NOT LESS CF-PROFILE-MAX               
030100                                                                          
030200     CLOSE CRIT-CONFIG                                                    
030300     .                                                                    
030400 B010-99.                                                                 
030500     EXIT.                                                                
030600                                                                          
030700******************************************************************        
030800* Einen Profilsatz in die Profiltabelle uebernehmen und den               
030900* naechsten Profilsatz lesen                                              
031000******************************************************************        
031100 B015-LOAD-ONE-PROFILE SECTION.                                           
031200 B015-00.                                                                 
031300     ADD 1 TO CF-PROFILE-COUNT                                            
031400     SET  CF-IDX TO CF-PROFILE-COUNT                                      
031500                                                                          
031600     MOVE CF-PROFILE-NAME-D    TO CF-T-PROFILE-NAME(CF-IDX)               
031700     MOVE CF-MIN-ACCT-AGE-D    TO CF-T-MIN-ACCT-AGE(CF-IDX)               
031800     MOVE CF-ACCT-AGE-FLAG-D   TO CF-T-MIN-ACCT-AGE-FLAG(CF-IDX)          
031900     MOVE CF-MIN-COMPL-ORD-D   TO CF-T-MIN-COMPL-ORD(CF-IDX)              
032000     MOVE CF-COMPL-ORD-FLAG-D  TO CF-T-MIN-COMPL-ORD-FLAG(CF-IDX)         
032100     MOVE CF-MIN-UNIQ-PART-D   TO CF-T-MIN-UNIQ-PART(CF-IDX)              
032200     MOVE CF-UNIQ-PART-FLAG-D  TO CF-T-MIN-UNIQ-PART-FLAG(CF-IDX)         
032300     MOVE CF-MIN-COMPL-RATE-D  TO CF-T-MIN-COMPL-RATE(CF-IDX)             
032400     MOVE CF-COMPL-RATE-FLAG-D TO CF-T-MIN-COMPL-RATE-FLAG(CF-IDX)        
032500     MOVE CF-MIN-BUY-VAL-D     TO CF-T-MIN-BUY-VAL(CF-IDX)                
032600     MOVE CF-BUY-VAL-FLAG-D    TO CF-T-MIN-BUY-VAL-FLAG(CF-IDX)           
032700     MOVE CF-MIN-SELL-VAL-D    TO CF-T-MIN-SELL-VAL(CF-IDX)               
032800     MOVE CF-SELL-VAL-FLAG-D   TO CF-T-MIN-SELL-VAL-FLAG(CF-IDX)          
032900     MOVE CF-MAX-DISPUTES-D    TO CF-T-MAX-DISPUTES(CF-IDX)               
033000     MOVE CF-DISPUTES-FLAG-D   TO CF-T-MAX-DISPUTES-FLAG(CF-IDX)          
033100     MOVE CF-DEBUG-LOG-D       TO CF-T-DEBUG-LOG(CF-IDX)                  
033200                                                                          
033300     READ CRIT-CONFIG                                                     
033400         AT END SET FS-CONFIG-EOF TO TRUE                                 
033500     END-READ                                                             
033600     .                                                                    
033700 B015-99.                                                                 
033800     EXIT.                                                                
033900                                                                          
034000******************************************************************        
034100* Ende - Dateien schliessen, Laufstatistik anzeigen                       
034200******************************************************************        
034300 B090-ENDE SECTION.                                                       
034400 B090-00.                                                                 
034500     IF NOT PRG-ABBRUCH                                                   
034600        CLOSE CRIT-INPUT                                                  
034700              CRIT-OUTPUT                                                 
034800              CRIT-RUNLOG                                                 
034900     END-IF                                                               
035000                                                                          
035100     MOVE C4-IN-COUNT  TO D-NUM4                                          
035200     DISPLAY K-MODUL " - EINGELESEN......: " D-NUM4                       
035300     MOVE C4-OUT-COUNT TO D-NUM4                                          
035400     DISPLAY K-MODUL " - GESCHRIEBEN......: " D-NUM4                      
035500     MOVE C4-LOG-COUNT TO D-NUM4                                          
035600     DISPLAY K-MODUL " - RUN-LOG-ZEILEN...: " D-NUM4                      
035700                                                                          
035800     IF PRG-ABBRUCH                                                       
035900        DISPLAY K-MODUL " >>> ABBRUCH <<< "                               
036000     END-IF                                                               
036100     .                                                                    
036200 B090-99.                                                                 
036300     EXIT.                                                                
036400                                                                          
036500******************************************************************        
036600* Verarbeitung - je Eingabesatz: umsetzen, Kette rufen, schreiben         
036700******************************************************************        
036800 B100-VERARBEITUNG SECTION.                                               
036900 B100-00.                                                                 
037000     ADD 1 TO C4-IN-COUNT                                                 
037100                                                                          
037200     MOVE CI-USER-ID-D           TO CI-USER-ID                            
037300     MOVE CI-BROKER-ID-D         TO CI-BROKER-ID                          
037400     MOVE CI-PUBLIC-AD-ID-D      TO CI-PUBLIC-AD-ID                       
037500     MOVE CI-CURRENCY-D          TO CI-CURRENCY-SYMBOL                    
037600     MOVE CI-ACCT-AGE-D          TO CI-ACCOUNT-AGE-DAYS                   
037700     MOVE CI-COMPL-ORD-D         TO CI-COMPLETED-ORD-COUNT                
037800     MOVE CI-UNIQ-PART-D         TO CI-UNIQUE-PART-COUNT                  
037900     MOVE CI-COMPL-RATE-D        TO CI-COMPLETION-RATE                    
038000     MOVE CI-BUY-VAL-D           TO CI-BUY-VALUE-6M                       
038100     MOVE CI-SELL-VAL-D          TO CI-SELL-VALUE-6M                      
038200     MOVE CI-DISPUTES-D          TO CI-DISPUTES-COUNT                     
038300                                                                          
038400     MOVE ZERO                   TO LINK-RC                               
038500     MOVE W-PROFILE-NAME         TO LINK-PROFILE-NAME                     
038600                                                                          
038700     CALL "LQUCRI0M" USING LINK-RC, LINK-PROFILE-NAME, CI-REC,            
038800                            CF-REC, CO-REC                                
038900                                                                          
039000     IF LINK-RC-NOK                                                       
039100        DISPLAY K-MODUL " - RC AUS LQUCRI0M: " LINK-RC                    
039200        SET PRG-ABBRUCH TO TRUE                                           
039300        EXIT SECTION                                                      
039400     END-IF                                                               
039500                                                                          
039600     PERFORM C200-WRITE-OUTPUT   THRU C200-99                             
039700                                                                          
039800     IF CF-DEBUG-YES                                                      
039900        PERFORM C300-WRITE-LOG   THRU C300-99                             
040000     END-IF                                                               
040100                                                                          
040200     READ CRIT-INPUT                                                      
040300         AT END SET FS-INPUT-EOF TO TRUE                                  
040400     END-READ                                                             
040500     .                                                                    
040600 B100-99.                                                                 
040700     EXIT.                                                                
040800                                                                          
040900******************************************************************        
041000* Aktives Konfigurationsprofil einmalig fuer den ganzen Lauf              
041100* suchen - fehlt es, gilt das Default-Profil (alle Regeln                 
041200* uebersprungen, Ergebnis stets PASSED)                                   
041300******************************************************************        
041400 C100-FIND-PROFILE SECTION.                                               
041500 C100-00.                                                                 
041600     SET  PROFILE-NOT-FOUND      TO TRUE                                  
041700                                                                          
041800     PERFORM C105-CHECK-ONE-ENTRY THRU C105-99                            
041900             VARYING CF-IDX FROM 1 BY 1                                   
042000             UNTIL CF-IDX GREATER CF-PROFILE-COUNT                        
042100                OR PROFILE-FOUND                                          
042200                                                                          
042300     IF PROFILE-FOUND                                                     
042400        MOVE CF-T-REC(CF-IDX)    TO CF-REC                                
042500     ELSE                                                                 
042600        INITIALIZE CF-REC                                                 
042700        MOVE W-PROFILE-NAME      TO CF-PROFILE-NAME                       
042800        SET  CF-ACCT-AGE-ABSENT  TO TRUE                                  
042900        SET  CF-COMPL-ORD-ABSENT TO TRUE                                  
043000        SET  CF-UNIQ-PART-ABSENT TO TRUE                                  
043100        SET  CF-COMPL-RATE-ABSENT TO TRUE                                 
043200        SET  CF-BUY-VAL-ABSENT   TO TRUE                                  
043300        SET  CF-SELL-VAL-ABSENT  TO TRUE                                  
043400        SET  CF-DISPUTES-ABSENT  TO TRUE                                  
043500        SET  CF-DEBUG-NO         TO TRUE                                  
043600     END-IF                                                               
043700     .                                                                    
043800 C100-99.                                                                 
043900     EXIT.                                                                
044000                                                                          
044100******************************************************************        
044200* Einen Eintrag der Profiltabelle mit dem gesuchten Profilnamen           
044300* vergleichen                                                             
044400******************************************************************        
044500 C105-CHECK-ONE-ENTRY SECTION.                                            
044600 C105-00.                                                                 
044700     IF CF-T-PROFILE-NAME(CF-IDX) = W-PROFILE-NAME                        
044800        SET PROFILE-FOUND        TO TRUE                                  
044900     END-IF                                                               
045000     .                                                                    
045100 C105-99.                                                                 
045200     EXIT.                                                                
045300                                                                          
045400******************************************************************        
045500* CRITERIA-EVALUATION-OUTPUT schreiben (CO-REC auf Zonenformat            
045600* umsetzen)                                                               
045700******************************************************************        
045800 C200-WRITE-OUTPUT SECTION.                                               
045900 C200-00.                                                                 
046000     MOVE CO-USER-ID             TO CO-USER-ID-D                          
046100     MOVE CO-PUBLIC-AD-ID        TO CO-PUBLIC-AD-ID-D                     
046200     MOVE CO-OVERALL-RESULT      TO CO-OVERALL-RESULT-D                   
046300     MOVE CO-PASSED-COUNT        TO CO-PASSED-COUNT-D                     
046400     MOVE CO-FAILED-COUNT        TO CO-FAILED-COUNT-D                     
046500     MOVE CO-SKIPPED-COUNT       TO CO-SKIPPED-COUNT-D                    
046600     MOVE CO-TERM-EARLY          TO CO-TERM-EARLY-D                       
046700                                                                          
046800     PERFORM C205-COPY-ONE-TRACE THRU C205-99                             
046900             VARYING CO-IDX FROM 1 BY 1 UNTIL CO-IDX GREATER 7            
047000                                                                          
047100     WRITE CO-REC-DISPLAY                                                 
047200     IF NOT FS-OUTPUT-OK                                                  
047300        DISPLAY K-MODUL " - WRITE CRIT-OUTPUT FEHLGESCHLAGEN "            
047400                FS-OUTPUT                                                 
047500        SET PRG-ABBRUCH TO TRUE                                           
047600     ELSE                                                                 
047700        ADD 1 TO C4-OUT-COUNT                                             
047800     END-IF                                                               
047900     .                                                                    
048000 C200-99.                                                                 
048100     EXIT.                                                                
048200                                                                          
048300******************************************************************        
048400* Einen Eintrag der Ablaufspur auf Zonenformat umsetzen                   
048500******************************************************************        
048600 C205-COPY-ONE-TRACE SECTION.                                             
048700 C205-00.                                                                 
048800     MOVE CO-RULE-NAME(CO-IDX)       TO CO-RULE-NAME-D(CO-IDX)            
048900     MOVE CO-RULE-RESULT(CO-IDX)     TO CO-RULE-RESULT-D(CO-IDX)          
049000     MOVE CO-RULE-MESSAGE(CO-IDX)    TO CO-RULE-MESSAGE-D(CO-IDX)         
049100     MOVE CO-RULE-EARLY-TERM(CO-IDX) TO CO-RULE-EARLY-TERM-D(CO-IDX)      
049200     .                                                                    
049300 C205-99.                                                                 
049400     EXIT.                                                                
049500                                                                          
049600******************************************************************        
049700* Freitext-Ablaufspur auf RUN LOG schreiben (nur wenn im aktiven          
049800* Profil IS-DEBUG-LOG = "Y")                                              
049900******************************************************************        
050000 C300-WRITE-LOG SECTION.                                                  
050100 C300-00.                                                                 
050200     MOVE SPACES TO LOG-LINE                                              
050300     MOVE CO-USER-ID TO D-NUM9                                            
050400     STRING "USER=" DELIMITED BY SIZE,                                    
050500            D-NUM9  DELIMITED BY SIZE,                                    
050600            " PROFIL="       DELIMITED BY SIZE,                           
050700            W-PROFILE-NAME   DELIMITED BY SPACE,                          
050800            " STRATEGIE=FAIL_IF_ANY_FAIL ERGEBNIS=" DELIMITED BY SIZE,    
050900            CO-OVERALL-RESULT DELIMITED BY SPACE                          
051000     INTO   LOG-LINE                                                      
051100     WRITE LOG-LINE                                                       
051200     IF FS-RUNLOG-OK                                                      
051300        ADD 1 TO C4-LOG-COUNT                                             
051400     END-IF                                                               
051500                                                                          
051600     PERFORM C305-WRITE-TRACE-LINE THRU C305-99                           
051700             VARYING CO-IDX FROM 1 BY 1 UNTIL CO-IDX GREATER 7            
051800                OR CO-RULE-NAME(CO-IDX) = SPACES                          
051900     .                                                                    
052000 C300-99.                                                                 
052100     EXIT.                                                                
052200                                                                          
052300******************************************************************        
052400* Eine Zeile der Ablaufspur auf RUN LOG schreiben - neben der             
052500* RULE-MESSAGE aus CO-REC auch der Eingabewert und der Schwellwert        
052600* der jeweiligen Regel, siehe C310-BUILD-VALUE-TXT                        
052700* (2007-11-09 jm LQU-245)                                                 
052800******************************************************************        
052900 C305-WRITE-TRACE-LINE SECTION.                                           
053000 C305-00.                                                                 
053100     PERFORM C310-BUILD-VALUE-TXT THRU C310-99                            
053200                                                                          
053300     MOVE SPACES TO LOG-LINE                                              
053400     STRING "  " DELIMITED BY SIZE,                                       
053500            CO-RULE-MESSAGE(CO-IDX) DELIMITED BY SIZE,                    
053600            " " DELIMITED BY SIZE,                                        
053700            W-LOG-VALUE-TXT DELIMITED BY SIZE                             
053800     INTO   LOG-LINE                                                      
053900     WRITE LOG-LINE                                                       
054000     IF FS-RUNLOG-OK                                                      
054100        ADD 1 TO C4-LOG-COUNT                                             
054200     END-IF                                                               
054300     .                                                                    
054400 C305-99.                                                                 
054500     EXIT.                                                                
054600                                                                          
054700******************************************************************        
054800* Eingabewert und Schwellwert der Regel Nr. CO-IDX nach W-LOG-            
054900* VALUE-TXT formatieren - CO-IDX laeuft bei C305 stets synchron           
055000* zur Regelnummer (Ablaufspur wird in Regelreihenfolge fortge-            
055100* schrieben, siehe D100-APPEND-TRACE in LQUCRI0M)                         
055200******************************************************************        
055300 C310-BUILD-VALUE-TXT SECTION.                                            
055400 C310-00.                                                                 
055500     MOVE SPACES TO W-LOG-VALUE-TXT                                       
055600     EVALUATE CO-IDX                                                      
055700         WHEN 1                                                           
055800             MOVE CI-ACCOUNT-AGE-DAYS TO D-CNT9                           
055900             IF CF-ACCT-AGE-ABSENT                                        
056000                STRING "INPUT=" DELIMITED BY SIZE,                        
056100                       D-CNT9 DELIMITED BY SIZE,                          
056200                       " LIMIT=ABSENT" DELIMITED BY SIZE                  
056300                INTO   W-LOG-VALUE-TXT                                    
056400             ELSE                                                         
056500                MOVE CF-MIN-ACCT-AGE TO D-CNT9-LIMIT                      
056600                STRING "INPUT=" DELIMITED BY SIZE,                        
056700                       D-CNT9 DELIMITED BY SIZE,                          
056800                       " LIMIT=" DELIMITED BY SIZE,                       
056900                       D-CNT9-LIMIT DELIMITED BY SIZE                     
057000                INTO   W-LOG-VALUE-TXT                                    
057100             END-IF                                                       
057200         WHEN 2                                                           
057300             MOVE CI-COMPLETED-ORD-COUNT TO D-CNT9                        
057400             IF CF-COMPL-ORD-ABSENT                                       
057500                STRING "INPUT=" DELIMITED BY SIZE,                        
057600                       D-CNT9 DELIMITED BY SIZE,                          
057700                       " LIMIT=ABSENT" DELIMITED BY SIZE                  
057800                INTO   W-LOG-VALUE-TXT                                    
057900             ELSE                                                         
058000                MOVE CF-MIN-COMPL-ORD TO D-CNT9-LIMIT                     
058100                STRING "INPUT=" DELIMITED BY SIZE,                        
058200                       D-CNT9 DELIMITED BY SIZE,                          
058300                       " LIMIT=" DELIMITED BY SIZE,                       
058400                       D-CNT9-LIMIT DELIMITED BY SIZE                     
058500                INTO   W-LOG-VALUE-TXT                                    
058600             END-IF                                                       
058700         WHEN 3                                                           
058800             MOVE CI-UNIQUE-PART-COUNT TO D-CNT9                          
058900             IF CF-UNIQ-PART-ABSENT                                       
059000                STRING "INPUT=" DELIMITED BY SIZE,                        
059100                       D-CNT9 DELIMITED BY SIZE,                          
059200                       " LIMIT=ABSENT" DELIMITED BY SIZE                  
059300                INTO   W-LOG-VALUE-TXT                                    
059400             ELSE                                                         
059500                MOVE CF-MIN-UNIQ-PART TO D-CNT9-LIMIT                     
059600                STRING "INPUT=" DELIMITED BY SIZE,                        
059700                       D-CNT9 DELIMITED BY SIZE,                          
059800                       " LIMIT=" DELIMITED BY SIZE,                       
059900                       D-CNT9-LIMIT DELIMITED BY SIZE                     
060000                INTO   W-LOG-VALUE-TXT                                    
060100             END-IF                                                       
060200         WHEN 4                                                           
060300             MOVE CI-COMPLETION-RATE TO D-RATE                            
060400             IF CF-COMPL-RATE-ABSENT                                      
060500                STRING "INPUT=" DELIMITED BY SIZE,                        
060600                       D-RATE DELIMITED BY SIZE,                          
060700                       " LIMIT=ABSENT" DELIMITED BY SIZE                  
060800                INTO   W-LOG-VALUE-TXT                                    
060900             ELSE                                                         
061000                MOVE CF-MIN-COMPL-RATE TO D-RATE-LIMIT                    
061100                STRING "INPUT=" DELIMITED BY SIZE,                        
061200                       D-RATE DELIMITED BY SIZE,                          
061300                       " LIMIT=" DELIMITED BY SIZE,                       
061400                       D-RATE-LIMIT DELIMITED BY SIZE                     
061500                INTO   W-LOG-VALUE-TXT                                    
061600             END-IF                                                       
061700         WHEN 5                                                           
061800             MOVE CI-BUY-VALUE-6M TO D-AMT                                
061900             IF CF-BUY-VAL-ABSENT                                         
062000                STRING "INPUT=" DELIMITED BY SIZE,                        
062100                       D-AMT DELIMITED BY SIZE,                           
062200                       " LIMIT=ABSENT" DELIMITED BY SIZE                  
062300                INTO   W-LOG-VALUE-TXT                                    
062400             ELSE                                                         
062500                MOVE CF-MIN-BUY-VAL TO D-AMT-LIMIT                        
062600                STRING "INPUT=" DELIMITED BY SIZE,                        
062700                       D-AMT DELIMITED BY SIZE,                           
062800                       " LIMIT=" DELIMITED BY SIZE,                       
062900                       D-AMT-LIMIT DELIMITED BY SIZE                      
063000                INTO   W-LOG-VALUE-TXT                                    
063100             END-IF                                                       
063200         WHEN 6                                                           
063300             MOVE CI-SELL-VALUE-6M TO D-AMT                               
063400             IF CF-SELL-VAL-ABSENT                                        
063500                STRING "INPUT=" DELIMITED BY SIZE,                        
063600                       D-AMT DELIMITED BY SIZE,                           
063700                       " LIMIT=ABSENT" DELIMITED BY SIZE                  
063800                INTO   W-LOG-VALUE-TXT                                    
063900             ELSE                                                         
064000                MOVE CF-MIN-SELL-VAL TO D-AMT-LIMIT                       
064100                STRING "INPUT=" DELIMITED BY SIZE,                        
064200                       D-AMT DELIMITED BY SIZE,                           
064300                       " LIMIT=" DELIMITED BY SIZE,                       
064400                       D-AMT-LIMIT DELIMITED BY SIZE                      
064500                INTO   W-LOG-VALUE-TXT                                    
064600             END-IF                                                       
064700         WHEN 7                                                           
064800             MOVE CI-DISPUTES-COUNT TO D-CNT9                             
064900             IF CF-DISPUTES-ABSENT                                        
065000                STRING "INPUT=" DELIMITED BY SIZE,                        
065100                       D-CNT9 DELIMITED BY SIZE,                          
065200                       " LIMIT=ABSENT" DELIMITED BY SIZE                  
065300                INTO   W-LOG-VALUE-TXT                                    
065400             ELSE                                                         
065500                MOVE CF-MAX-DISPUTES TO D-CNT9-LIMIT                      
065600                STRING "INPUT=" DELIMITED BY SIZE,                        
065700                       D-CNT9 DELIMITED BY SIZE,                          
065800                       " LIMIT=" DELIMITED BY SIZE,                       
065900                       D-CNT9-LIMIT DELIMITED BY SIZE                     
066000                INTO   W-LOG-VALUE-TXT                                    
066100             END-IF                                                       
066200     END-EVALUATE                                                         
066300     .                                                                    
066400 C310-99.                                                                 
066500     EXIT.                                                                
066600                                                                          
066700******************************************************************        
066800* Aufruf COBOL-Utility: GETSTARTUPTEXT - liefert den Namen des            
066900* fuer diesen Lauf geltenden Konfigurationsprofils                        
067000******************************************************************        
067100 P100-GETSTARTUPTEXT SECTION.                                             
067200 P100-00.                                                                 
067300     MOVE SPACE TO STUP-TEXT                                              
067400     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION                         
067500                                     STUP-TEXT                            
067600                             GIVING  STUP-RESULT                          
067700     EVALUATE STUP-RESULT                                                 
067800         WHEN -9999 THRU -1                                               
067900                     MOVE STUP-RESULT TO D-NUM4                           
068000                     DISPLAY "LESEN STARTUP FEHLGESCHLAGEN: "             
068100                             D-NUM4                                       
068200                     DISPLAY ">>> VERARBEITUNG NICHT MOEGLICH <<<"        
068300                     SET PRG-ABBRUCH TO TRUE                              
068400                                                                          
068500         WHEN ZERO                                                        
068600                     MOVE SPACES TO W-PROFILE-NAME                        
068700                     DISPLAY K-MODUL " - KEIN STARTUP-TEXT, ES GILT"      
068800                     DISPLAY "  DAS DEFAULT-PROFIL"                       
068900                                                                          
069000         WHEN OTHER                                                       
069100                     MOVE STUP-TEXT(1:20) TO W-PROFILE-NAME               
069200     END-EVALUATE                                                         
069300     .                                                                    
069400 P100-99.                                                                 
069500     EXIT.                                                                
