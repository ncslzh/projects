000100*****************************************************************         
000200* COPYBOOK   :: LQUCCF0                                                   
000300* Kurzbeschreibung :: CRITERIA-CONFIG Satzbild, produktive Form           
000400*                     (COMP-3) - ein Konfigurationsprofil. Wird           
000500*                     ausschliesslich innerhalb LQULNK0 (LINKAGE          
000600*                     zwischen LQUDRV0O und LQUCRI0M) eingebunden.        
000700*                                                                         
000800* Aenderungen:                                                            
000900*----------------------------------------------------------------*        
001000* Vers. | Datum    | von | Kommentar                             *        
001100*-------|----------|-----|---------------------------------------*        
001200*A.00.00|1987-04-20| hk  | Neuerstellung (LQU-118)                LQUCCF0 
001300*A.00.01|1989-03-30| hk  | Profiltabelle 20 Eintr., LQU-129       LQUCCF0 
001400*A.00.02|1999-02-08| rw  | Jahr-2000-Check ohne Befund (LQU-201)  LQUCCF0 
001500*A.00.03|2005-08-22| cw  | Kommentar PRESENT-Flag ueberarbeitet   LQUCCF0 
001600*       |          |     | (LQU-230)                              LQUCCF0 
001700*----------------------------------------------------------------*        
001800*                                                                         
001900* Jedes Schwellwertfeld hat ein eigenes 1-Byte PRESENT-Flag, weil         
002000* COBOL selbst keinen leeren/undefinierten Zustand kennt - "N"            
002100* markiert das Fehlen eines Schwellwerts im Konfigurationsprofil          
002200* und bedeutet: die zugehoerige Regel wird uebersprungen.                 
002300*****************************************************************         
002400 01          CF-REC.                                                      
002500     05      CF-PROFILE-NAME         PIC X(20).                           
002600     05      CF-MIN-ACCT-AGE         PIC S9(09)     COMP-3.               
002700     05      CF-MIN-ACCT-AGE-FLAG    PIC X(01).                           
002800         88  CF-ACCT-AGE-SET                    VALUE "Y".                
002900         88  CF-ACCT-AGE-ABSENT                 VALUE "N".                
003000     05      CF-MIN-COMPL-ORD        PIC S9(09)     COMP-3.               
003100     05      CF-MIN-COMPL-ORD-FLAG   PIC X(01).                           
003200         88  CF-COMPL-ORD-SET                   VALUE "Y".                
003300         88  CF-COMPL-ORD-ABSENT                VALUE "N".                
003400     05      CF-MIN-UNIQ-PART        PIC S9(09)     COMP-3.               
003500     05      CF-MIN-UNIQ-PART-FLAG   PIC X(01).                           
003600         88  CF-UNIQ-PART-SET                   VALUE "Y".                
003700         88  CF-UNIQ-PART-ABSENT                VALUE "N".                
003800     05      CF-MIN-COMPL-RATE       PIC S9(03)V9(04) COMP-3.             
003900     05      CF-MIN-COMPL-RATE-FLAG  PIC X(01).                           
004000         88  CF-COMPL-RATE-SET                  VALUE "Y".                
004100         88  CF-COMPL-RATE-ABSENT               VALUE "N".                
004200     05      CF-MIN-BUY-VAL          PIC S9(13)V9(02) COMP-3.             
004300     05      CF-MIN-BUY-VAL-FLAG     PIC X(01).                           
004400         88  CF-BUY-VAL-SET                     VALUE "Y".                
004500         88  CF-BUY-VAL-ABSENT                  VALUE "N".                
004600     05      CF-MIN-SELL-VAL         PIC S9(13)V9(02) COMP-3.             
004700     05      CF-MIN-SELL-VAL-FLAG    PIC X(01).                           
004800         88  CF-SELL-VAL-SET                    VALUE "Y".                
004900         88  CF-SELL-VAL-ABSENT                 VALUE "N".                
005000     05      CF-MAX-DISPUTES         PIC S9(09)     COMP-3.               
005100     05      CF-MAX-DISPUTES-FLAG    PIC X(01).                           
005200         88  CF-DISPUTES-SET                    VALUE "Y".                
005300         88  CF-DISPUTES-ABSENT                 VALUE "N".                
005400     05      CF-DEBUG-LOG            PIC X(01).                           
005500         88  CF-DEBUG-YES                       VALUE "Y".                
005600         88  CF-DEBUG-NO                        VALUE "N".                
005700     05      FILLER                  PIC X(02)      VALUE SPACES.         
