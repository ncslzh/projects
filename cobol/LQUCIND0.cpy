000100*****************************************************************         
000200* COPYBOOK   :: LQUCIND0                                                  
000300* Kurzbeschreibung :: CRITERIA-INPUT Musterdatei-Satzbild                 
000400*                     (Zonenformat, 143 Bytes, separates Vorzei-          
000500*                     chenbyte je numerischem Feld) - von Hand            
000600*                     editierbare Testdaten fuer die Datei                
000700*                     CRITERIA-INPUT. Nur im FILE SECTION von             
000800*                     LQUDRV0O eingebunden.                               
000900*                                                                         
001000* Aenderungen:                                                            
001100*----------------------------------------------------------------*        
001200* Vers. | Datum    | von | Kommentar                             *        
001300*-------|----------|-----|---------------------------------------*        
001400*A.00.00|1987-04-20| hk  | Neuerstellung (LQU-118)                LQUCIND0
001500*A.00.01|1990-11-15| ms  | UNIQUE-PART-COUNT ergaenzt (LQU-142)   LQUCIND0
001600*A.00.02|1999-02-08| rw  | Jahr-2000-Check ohne Befund (LQU-201)  LQUCIND0
001700*A.00.03|2002-05-06| tj  | CI-CURRENCY-D Feldlaenge geprueft,     LQUCIND0
001800*       |          |     | keine Aenderung (LQU-209)              LQUCIND0
001900*A.00.04|2008-04-14| dk  | Feldkommentar CI-REC-DISPLAY ergaenzt  LQUCIND0
002000*       |          |     | (LQU-238)                              LQUCIND0
002100*----------------------------------------------------------------*        
002200*                                                                         
002300* LQUDRV0O liest CI-REC-DISPLAY und stellt per MOVE die Werte auf         
002400* das produktive Satzbild CI-REC (Copybook LQUCIN0, COMP-3) um.           
002500*****************************************************************         
002600 01          CI-REC-DISPLAY.                                              
002700     05      CI-USER-ID-D            PIC S9(18)                           
002800                                      SIGN IS TRAILING SEPARATE.          
002900     05      CI-BROKER-ID-D          PIC S9(09)                           
003000                                      SIGN IS TRAILING SEPARATE.          
003100     05      CI-PUBLIC-AD-ID-D       PIC S9(18)                           
003200                                      SIGN IS TRAILING SEPARATE.          
003300     05      CI-CURRENCY-D           PIC X(10).                           
003400     05      CI-ACCT-AGE-D           PIC S9(09)                           
003500                                      SIGN IS TRAILING SEPARATE.          
003600     05      CI-COMPL-ORD-D          PIC S9(09)                           
003700                                      SIGN IS TRAILING SEPARATE.          
003800     05      CI-UNIQ-PART-D          PIC S9(09)                           
003900                                      SIGN IS TRAILING SEPARATE.          
004000     05      CI-COMPL-RATE-D         PIC S9(03)V9(04)                     
004100                                      SIGN IS TRAILING SEPARATE.          
004200     05      CI-BUY-VAL-D            PIC S9(13)V9(02)                     
004300                                      SIGN IS TRAILING SEPARATE.          
004400     05      CI-SELL-VAL-D           PIC S9(13)V9(02)                     
004500                                      SIGN IS TRAILING SEPARATE.          
004600     05      CI-DISPUTES-D           PIC S9(09)                           
004700                                      SIGN IS TRAILING SEPARATE.          
004800     05      FILLER                  PIC X(05)      VALUE SPACES.         
