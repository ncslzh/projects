000100*****************************************************************         
000200* COPYBOOK   :: LQUCOUD0                                                  
000300* Kurzbeschreibung :: CRITERIA-EVALUATION-OUTPUT Musterdatei-             
000400*                     Satzbild (Zonenformat) - nur im FILE                
000500*                     SECTION von LQUDRV0O eingebunden.                   
000600*                                                                         
000700* Aenderungen:                                                            
000800*----------------------------------------------------------------*        
000900* Vers. | Datum    | von | Kommentar                             *        
001000*-------|----------|-----|---------------------------------------*        
001100*A.00.00|1987-04-22| hk  | Neuerstellung (LQU-118)                LQUCOUD0
001200*A.00.01|1990-01-21| ms  | RULE-EARLY-TERM ergaenzt (LQU-135)     LQUCOUD0
001300*A.00.02|1999-02-08| rw  | Jahr-2000-Check ohne Befund (LQU-201)  LQUCOUD0
001400*A.00.03|2003-06-17| bg  | Kommentar CO-TERM-EARLY-D praezisiert, LQUCOUD0
001500*       |          |     | siehe LQUCOU0 (LQU-217)                LQUCOUD0
001600*----------------------------------------------------------------*        
001700*                                                                         
001800* LQUDRV0O stellt CO-REC (Copybook LQUCOU0, COMP-3) nach jedem            
001900* Kriterienlauf per MOVE auf CO-REC-DISPLAY um und schreibt diesen        
002000* Satz auf die Ausgabedatei CRITERIA-EVALUATION-OUTPUT.                   
002100*****************************************************************         
002200 01          CO-REC-DISPLAY.                                              
002300     05      CO-USER-ID-D            PIC S9(18)                           
002400                                      SIGN IS TRAILING SEPARATE.          
002500     05      CO-PUBLIC-AD-ID-D       PIC S9(18)                           
002600                                      SIGN IS TRAILING SEPARATE.          
002700     05      CO-OVERALL-RESULT-D     PIC X(06).                           
002800     05      CO-PASSED-COUNT-D       PIC S9(04)                           
002900                                      SIGN IS TRAILING SEPARATE.          
003000     05      CO-FAILED-COUNT-D       PIC S9(04)                           
003100                                      SIGN IS TRAILING SEPARATE.          
003200     05      CO-SKIPPED-COUNT-D      PIC S9(04)                           
003300                                      SIGN IS TRAILING SEPARATE.          
003400     05      CO-TERM-EARLY-D         PIC X(01).                           
003500     05      CO-RULE-TRACE-D OCCURS 7 TIMES.                              
003600         10  CO-RULE-NAME-D          PIC X(40).                           
003700         10  CO-RULE-RESULT-D        PIC X(07).                           
003800         10  CO-RULE-MESSAGE-D       PIC X(60).                           
003900         10  CO-RULE-EARLY-TERM-D    PIC X(01).                           
004000     05      FILLER                  PIC X(05)      VALUE SPACES.         
