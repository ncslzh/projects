000100*****************************************************************         
000200* COPYBOOK   :: LQUCCFT0                                                  
000300* Kurzbeschreibung :: Profiltabelle - im Working-Storage von              
000400*                     LQUDRV0O gehalten, einmalig beim Programm-          
000500*                     start aus der Datei CRITERIA-CONFIG-PROFILES        
000600*                     aufgebaut und danach nur noch durchsucht            
000700*                     (kein Keyfile-Zugriff - siehe Vorgabe).             
000800*                                                                         
000900* Aenderungen:                                                            
001000*----------------------------------------------------------------*        
001100* Vers. | Datum    | von | Kommentar                             *        
001200*-------|----------|-----|---------------------------------------*        
001300*A.00.00|1987-04-20| hk  | Neuerstellung (LQU-118)                LQUCCFT0
001400*A.00.01|1989-03-30| hk  | Profiltabelle 20 Eintr., LQU-129       LQUCCFT0
001500*A.00.02|1999-02-08| rw  | Jahr-2000-Check ohne Befund (LQU-201)  LQUCCFT0
001600*A.00.03|2005-08-22| cw  | Kommentar PRESENT-Flag ueberarbeitet,  LQUCCFT0
001700*       |          |     | siehe LQUCCF0 (LQU-230)                LQUCCFT0
001800*----------------------------------------------------------------*        
001900*****************************************************************         
002000 01          CF-PROFILE-MAX          PIC S9(04) COMP VALUE 20.            
002100 01          CF-PROFILE-COUNT        PIC S9(04) COMP VALUE ZERO.          
002200 01          CF-PROFILE-TABLE.                                            
002300     05      CF-PROFILE-ENTRY OCCURS 1 TO 20 TIMES                        
002400                     DEPENDING ON CF-PROFILE-COUNT                        
002500                     INDEXED BY CF-IDX.                                   
002600         10  CF-T-REC.                                                    
002700             15  CF-T-PROFILE-NAME       PIC X(20).                       
002800             15  CF-T-MIN-ACCT-AGE       PIC S9(09)     COMP-3.           
002900             15  CF-T-MIN-ACCT-AGE-FLAG  PIC X(01).                       
003000             15  CF-T-MIN-COMPL-ORD      PIC S9(09)     COMP-3.           
003100             15  CF-T-MIN-COMPL-ORD-FLAG PIC X(01).                       
003200             15  CF-T-MIN-UNIQ-PART      PIC S9(09)     COMP-3.           
003300             15  CF-T-MIN-UNIQ-PART-FLAG PIC X(01).                       
003400             15  CF-T-MIN-COMPL-RATE     PIC S9(03)V9(04) COMP-3.         
003500             15  CF-T-MIN-COMPL-RATE-FLAG PIC X(01).                      
003600             15  CF-T-MIN-BUY-VAL        PIC S9(13)V9(02) COMP-3.         
003700             15  CF-T-MIN-BUY-VAL-FLAG   PIC X(01).                       
003800             15  CF-T-MIN-SELL-VAL       PIC S9(13)V9(02) COMP-3.         
003900             15  CF-T-MIN-SELL-VAL-FLAG  PIC X(01).                       
004000             15  CF-T-MAX-DISPUTES       PIC S9(09)     COMP-3.           
004100             15  CF-T-MAX-DISPUTES-FLAG  PIC X(01).                       
004200             15  CF-T-DEBUG-LOG          PIC X(01).                       
004300             15  FILLER                  PIC X(02) VALUE SPACES.          
