000100*****************************************************************         
000200* COPYBOOK   :: LQUCOU0                                                   
000300* Kurzbeschreibung :: CRITERIA-EVALUATION-OUTPUT Satzbild, pro-           
000400*                     duktive Form (COMP-3) - ein Satz je ge-             
000500*                     prueftem User/Anzeige, inklusive der                
000600*                     Kriterien-Ablaufspur (Trace) fuer alle              
000700*                     tatsaechlich ausgewerteten Regeln. Wird             
000800*                     ausschliesslich innerhalb LQULNK0 (LINKAGE          
000900*                     zwischen LQUDRV0O und LQUCRI0M) eingebunden.        
001000*                                                                         
001100* Aenderungen:                                                            
001200*----------------------------------------------------------------*        
001300* Vers. | Datum    | von | Kommentar                             *        
001400*-------|----------|-----|---------------------------------------*        
001500*A.00.00|1987-04-22| hk  | Neuerstellung (LQU-118)                LQUCOU0 
001600*A.00.01|1990-01-21| ms  | RULE-EARLY-TERM ergaenzt (LQU-135)     LQUCOU0 
001700*A.00.02|1999-02-08| rw  | Jahr-2000-Check ohne Befund (LQU-201)  LQUCOU0 
001800*A.00.03|2003-06-17| bg  | Kommentar CO-TERM-EARLY praezisiert,   LQUCOU0 
001900*       |          |     | LQUCRI0M setzte es faelschlich auch    LQUCOU0 
002000*       |          |     | bei Abbruch in Regel 7 (LQU-217)       LQUCOU0 
002100*----------------------------------------------------------------*        
002200*                                                                         
002300* CO-RULE-TRACE enthaelt maximal 7 Eintraege - einen je Regel der         
002400* Kriterienkette. Bricht die Kette vorzeitig ab (TERMINATE_IF_            
002500* FAILED), bleiben die restlichen Tabelleneintraege ungenutzt;            
002600* CO-PASSED-COUNT + CO-FAILED-COUNT + CO-SKIPPED-COUNT ist dann           
002700* kleiner als 7 UND CO-TERM-EARLY steht auf "Y" - liefen alle 7           
002800* Regeln durch (auch wenn die letzte FAILED lieferte), bleibt             
002900* CO-TERM-EARLY auf "N".                                                  
003000*****************************************************************         
003100 01          CO-REC.                                                      
003200     05      CO-USER-ID              PIC S9(18)     COMP-3.               
003300     05      CO-PUBLIC-AD-ID         PIC S9(18)     COMP-3.               
003400     05      CO-OVERALL-RESULT       PIC X(06).                           
003500     05      CO-PASSED-COUNT         PIC S9(04)     COMP-3.               
003600     05      CO-FAILED-COUNT         PIC S9(04)     COMP-3.               
003700     05      CO-SKIPPED-COUNT        PIC S9(04)     COMP-3.               
003800     05      CO-TERM-EARLY           PIC X(01).                           
003900         88  CO-TERM-EARLY-YES                  VALUE "Y".                
004000         88  CO-TERM-EARLY-NO                   VALUE "N".                
004100     05      CO-RULE-TRACE OCCURS 7 TIMES                                 
004200                     INDEXED BY CO-IDX.                                   
004300         10  CO-RULE-NAME            PIC X(40).                           
004400         10  CO-RULE-RESULT          PIC X(07).                           
004500         10  CO-RULE-MESSAGE         PIC X(60).                           
004600         10  CO-RULE-EARLY-TERM      PIC X(01).                           
004700     05      FILLER                  PIC X(05)      VALUE SPACES.         
